000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300 PROGRAM-ID.  CLCRISK.                                                    
000400 AUTHOR. L. FEINBERG.                                                     
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 02/14/91.                                                  
000700 DATE-COMPILED. 02/14/91.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900****************************************************************          
001000*REMARKS.                                                                 
001100*                                                                         
001200*    THIS SUBPROGRAM IS THE CARDIOVASCULAR RISK-ENGINE.  GIVEN            
001300*    ONE PATIENT'S DEMOGRAPHICS, VITALS, LABS, RENAL FUNCTION,            
001400*    INFLAMMATION MARKER AND VASCULAR-TERRITORY COUNT, IT                 
001500*    DERIVES THE 10-YEAR, 5-YEAR AND LIFETIME-TO-85 CVD RISK              
001600*    PERCENTAGES.  CALLED ONCE PER PATIENT FROM CVDBATCH.                 
001700*                                                                         
001800*    THE 10-YEAR FIGURE IS A LOG-LINEAR PREDICTOR RUN THROUGH             
001900*    AN EXPONENTIAL SURVIVAL TRANSFORM.  LN(CRP+1) IS OBTAINED            
002000*    FROM CLCNLOG SINCE THIS SHOP'S COMPILER SUBSET CARRIES NO            
002100*    FUNCTION LOG.  EXP(X) AND ALL FRACTIONAL-POWER TERMS USE             
002200*    THE ** OPERATOR DIRECTLY - NO LOOKUP TABLE NEEDED THERE.             
002300*                                                                         
002400****************************************************************          
002500*    MAINTENANCE HISTORY.                                      *          
002600*    02/14/91  LWF  ORIGINAL RISK-ENGINE FOR CARDIOLOGY PILOT   *         
002700*    09/03/93  LWF  ADDED VASCULAR-TERRITORY TERM TO PREDICTOR  *         
002800*    05/19/97  RDK  ADDED LIFETIME-TO-85 PROJECTION (REQ CV-88) *         
002900*    11/30/99  RDK  Y2K REVIEW - NO DATE LOGIC IN THIS MODULE   *         
003000*    07/08/04  THC  CAPPED ALL THREE HORIZONS AT 95.0 PERCENT   *         
003100*    03/22/11  PJM  RE-DERIVED RISK5 FROM RISK10 PER NEW MODEL  *         
003200****************************************************************          
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER. IBM-390.                                                
003600 OBJECT-COMPUTER. IBM-390.                                                
003700 INPUT-OUTPUT SECTION.                                                    
003800                                                                          
003900 DATA DIVISION.                                                           
004000 FILE SECTION.                                                            
004100                                                                          
004200 WORKING-STORAGE SECTION.                                                 
004300 01  RISK-FLAG-FIELDS.                                                    
004400     05 WS-SEXV                  PIC 9(01) COMP.                          
004500     05 WS-SMV                   PIC 9(01) COMP.                          
004600     05 WS-DMV                   PIC 9(01) COMP.                          
004700     05 WS-YEARS                 PIC 9(02) COMP.                          
004800     05 FILLER                   PIC X(01).                               
004900                                                                          
005000 01  RISK-CALC-WORK.                                                      
005100     05 WS-CRP-PLUS-1            PIC S9(03)V9(05) COMP-3.                 
005200     05 WS-LN-CRP                PIC S9(03)V9(08) COMP-3.                 
005300     05 WS-LP                    PIC S9(03)V9(06) COMP-3.                 
005400     05 WS-EXP-ARG               PIC S9(03)V9(06) COMP-3.                 
005500     05 WS-EXP-VAL               PIC S9(03)V9(06) COMP-3.                 
005600     05 WS-RAW                   PIC S9(03)V9(06) COMP-3.                 
005700     05 WS-RAW-PCT               PIC S9(03)V9(02) COMP-3.                 
005800     05 WS-P                     PIC S9(01)V9(06) COMP-3.                 
005900     05 WS-RISK5-PCT             PIC S9(03)V9(02) COMP-3.                 
006000     05 WS-P10                   PIC S9(01)V9(06) COMP-3.                 
006100     05 WS-ANNUAL                PIC S9(01)V9(06) COMP-3.                 
006200     05 WS-LIFETIME-PCT          PIC S9(03)V9(02) COMP-3.                 
006300     05 FILLER                   PIC X(01).                               
006400                                                                          
006500*    DEBUG-ONLY DISPLAY VIEWS, NEVER MOVED TO BUT LEFT IN PLACE           
006600*    FOR THE NEXT PROGRAMMER WHO HAS TO PROVE OUT THIS MODEL              
006700 01  WS-LP-EDIT REDEFINES WS-LP  PIC S9(03)V9(06).                        
006800 01  WS-RAW-EDIT REDEFINES WS-RAW                                         
006900                                  PIC S9(03)V9(06).                       
007000 01  WS-ANNUAL-EDIT REDEFINES WS-ANNUAL                                   
007100                                  PIC S9(01)V9(06).                       
007200                                                                          
007300 LINKAGE SECTION.                                                         
007400 01  RISK-CALC-REC.                                                       
007500     05 PATIENT-AGE                   PIC 9(03).                          
007600     05 PATIENT-SEX                   PIC X(01).                          
007700     05 SYSTOLIC-BP                   PIC 9(03).                          
007800     05 TOTAL-CHOLESTEROL             PIC 9(02)V9(01).                    
007900     05 HDL-CHOLESTEROL               PIC 9(01)V9(01).                    
008000     05 SMOKER-FLAG                   PIC X(01).                          
008100     05 DIABETIC-FLAG                 PIC X(01).                          
008200     05 EGFR-VALUE                    PIC 9(03).                          
008300     05 CRP-VALUE                     PIC 9(02)V9(01).                    
008400     05 VASCULAR-TERR-CT              PIC 9(01).                          
008500     05 RISK10-PCT                    PIC 9(02)V9(01).                    
008600     05 RISK5-PCT                     PIC 9(02)V9(01).                    
008700     05 LIFETIME-RISK-PCT             PIC 9(02)V9(01).                    
008800     05 LIFETIME-APPLIC-SW            PIC X(01).                          
008900         88 LIFETIME-RISK-APPLIES     VALUE "Y".                          
009000     05 FILLER                        PIC X(02).                          
009100 01  RETURN-CD                   PIC S9(04) COMP.                         
009200                                                                          
009300 PROCEDURE DIVISION USING RISK-CALC-REC, RETURN-CD.                       
009400 000-MAIN-CALC.                                                           
009500     MOVE ZERO TO RETURN-CD.                                              
009600     PERFORM 100-CALC-RISK10 THRU 100-EXIT.                               
009700     PERFORM 200-CALC-RISK5  THRU 200-EXIT.                               
009800     IF PATIENT-AGE < 85                                                  
009900         MOVE "Y" TO LIFETIME-APPLIC-SW                                   
010000         PERFORM 300-CALC-LIFETIME THRU 300-EXIT                          
010100     ELSE                                                                 
010200         MOVE "N" TO LIFETIME-APPLIC-SW                                   
010300         MOVE ZERO TO LIFETIME-RISK-PCT.                                  
010400     GOBACK.                                                              
010500                                                                          
010600 100-CALC-RISK10.                                                         
010700     IF PATIENT-SEX = "M"                                                 
010800         MOVE 1 TO WS-SEXV                                                
010900     ELSE                                                                 
011000         MOVE 0 TO WS-SEXV.                                               
011100     IF SMOKER-FLAG = "Y"                                                 
011200         MOVE 1 TO WS-SMV                                                 
011300     ELSE                                                                 
011400         MOVE 0 TO WS-SMV.                                                
011500     IF DIABETIC-FLAG = "Y"                                               
011600         MOVE 1 TO WS-DMV                                                 
011700     ELSE                                                                 
011800         MOVE 0 TO WS-DMV.                                                
011900                                                                          
012000     COMPUTE WS-CRP-PLUS-1 ROUNDED = CRP-VALUE + 1.                       
012100     CALL "CLCNLOG" USING WS-CRP-PLUS-1, WS-LN-CRP.                       
012200                                                                          
012300     COMPUTE WS-LP ROUNDED =                                              
012400         (0.064 * PATIENT-AGE)      + (0.34 * WS-SEXV)                    
012500       + (0.02  * SYSTOLIC-BP)      + (0.25 * TOTAL-CHOLESTEROL)          
012600       - (0.25  * HDL-CHOLESTEROL)  + (0.44 * WS-SMV)                     
012700       + (0.51  * WS-DMV)           - (0.2  * (EGFR-VALUE / 10))          
012800       + (0.25  * WS-LN-CRP)        + (0.4  * VASCULAR-TERR-CT).          
012900                                                                          
013000     COMPUTE WS-EXP-ARG ROUNDED = WS-LP - 5.8.                            
013100     COMPUTE WS-EXP-VAL ROUNDED =                                         
013200         2.71828182845904 ** WS-EXP-ARG.                                  
013300     COMPUTE WS-RAW ROUNDED = 1 - (0.900 ** WS-EXP-VAL).                  
013400     COMPUTE WS-RAW-PCT ROUNDED = WS-RAW * 100.                           
013500                                                                          
013600     IF WS-RAW-PCT > 95.0                                                 
013700         MOVE 95.0 TO RISK10-PCT                                          
013800     ELSE                                                                 
013900         COMPUTE RISK10-PCT ROUNDED = WS-RAW-PCT.                         
014000 100-EXIT.                                                                
014100     EXIT.                                                                
014200                                                                          
014300 200-CALC-RISK5.                                                          
014400     COMPUTE WS-P ROUNDED = RISK10-PCT / 100.                             
014500     COMPUTE WS-RISK5-PCT ROUNDED =                                       
014600         (1 - ((1 - WS-P) ** 0.5)) * 100.                                 
014700     IF WS-RISK5-PCT > 95.0                                               
014800         MOVE 95.0 TO RISK5-PCT                                           
014900     ELSE                                                                 
015000         COMPUTE RISK5-PCT ROUNDED = WS-RISK5-PCT.                        
015100 200-EXIT.                                                                
015200     EXIT.                                                                
015300                                                                          
015400 300-CALC-LIFETIME.                                                       
015500     COMPUTE WS-YEARS = 85 - PATIENT-AGE.                                 
015600     COMPUTE WS-P10 ROUNDED = RISK10-PCT / 100.                           
015700     COMPUTE WS-ANNUAL ROUNDED =                                          
015800         1 - ((1 - WS-P10) ** 0.1).                                       
015900     COMPUTE WS-LIFETIME-PCT ROUNDED =                                    
016000         (1 - ((1 - WS-ANNUAL) ** WS-YEARS)) * 100.                       
016100     IF WS-LIFETIME-PCT > 95.0                                            
016200         MOVE 95.0 TO LIFETIME-RISK-PCT                                   
016300     ELSE                                                                 
016400         COMPUTE LIFETIME-RISK-PCT ROUNDED = WS-LIFETIME-PCT.             
016500 300-EXIT.                                                                
016600     EXIT.                                                                
