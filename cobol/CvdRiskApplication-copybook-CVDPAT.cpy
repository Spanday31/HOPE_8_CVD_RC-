000100****************************************************************          
000200*    COPYBOOK      CVDPAT                                      *          
000300*    DESCRIPTION.  INPUT PATIENT RECORD FOR THE CVD RISK AND   *          
000400*                  LIPID THERAPY EVALUATION BATCH (CVDBATCH).  *          
000500*    RECORD LENGTH 66 BYTES, FIXED, ONE RECORD PER PATIENT.    *          
000600****************************************************************          
000700*    MAINTENANCE HISTORY.                                      *          
000800*    02/14/91  LWF  ORIGINAL COPYBOOK FOR CARDIOLOGY RISK PILOT*          
000900*    09/03/93  LWF  ADDED VASCULAR TERRITORY FLAGS PER PROTOCOL*          
001000*    05/19/97  RDK  ADDED HBA1C AND TRIGLYCERIDE CAPTURE FIELDS*          
001100*    11/30/99  RDK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD *          
001200*    07/08/04  THC  WIDENED THERAPY FLAG STRINGS FOR ROSUVA/   *          
001300*                   BEMPEDOIC ADDITIONS - REQUEST CV-0412      *          
001400****************************************************************          
001500 01  CVD-PATIENT-REC.                                                     
001600     05  PAT-ID                  PIC X(08).                               
001700     05  PAT-AGE                 PIC 9(03).                               
001800     05  PAT-SEX                 PIC X(01).                               
001900         88  PAT-SEX-MALE            VALUE "M".                           
002000         88  PAT-SEX-FEMALE          VALUE "F".                           
002100     05  PAT-WEIGHT              PIC 9(03)V9(01).                         
002200     05  PAT-HEIGHT              PIC 9(03)V9(01).                         
002300     05  PAT-SMOKER              PIC X(01).                               
002400         88  PAT-IS-SMOKER           VALUE "Y".                           
002500     05  PAT-DIABETES            PIC X(01).                               
002600         88  PAT-IS-DIABETIC         VALUE "Y".                           
002700     05  PAT-VASC-COR            PIC X(01).                               
002800         88  PAT-HAS-CORONARY-DX     VALUE "Y".                           
002900     05  PAT-VASC-CER            PIC X(01).                               
003000         88  PAT-HAS-CEREBROVASC-DX  VALUE "Y".                           
003100     05  PAT-VASC-PER            PIC X(01).                               
003200         88  PAT-HAS-PERIPHERAL-DX   VALUE "Y".                           
003300     05  PAT-EGFR                PIC 9(03).                               
003400     05  PAT-TC                  PIC 9(02)V9(01).                         
003500     05  PAT-HDL                 PIC 9(01)V9(01).                         
003600     05  PAT-LDL                 PIC 9(01)V9(01).                         
003700     05  PAT-CRP                 PIC 9(02)V9(01).                         
003800*    CAPTURED FOR THE CLINICAL RECORD - NOT USED IN THE CALC              
003900     05  PAT-HBA1C               PIC 9(02)V9(01).                         
004000     05  PAT-TG                  PIC 9(01)V9(01).                         
004100     05  PAT-SBP                 PIC 9(03).                               
004200*    PRE-ADMISSION THERAPY FLAGS, FIXED ORDER, ITEMS 1-10 -               
004300*    SEE THE REDUCTION TABLE IN CLCLDL FOR THE DRUG AT EACH SLOT          
004400     05  PAT-THER-PRE            PIC X(10).                               
004500     05  PAT-THER-PRE-TBL REDEFINES PAT-THER-PRE.                         
004600         10  PAT-THER-PRE-FLAG   PIC X(01) OCCURS 10 TIMES.               
004700             88  PAT-PRE-THER-ON     VALUE "Y".                           
004800*    NEW-THIS-ENCOUNTER THERAPY FLAGS, ITEMS 1-8 ONLY -                   
004900*    PCSK9-INHIBITOR AND SIRNA ARE NOT OFFERED VIA THIS STRING            
005000     05  PAT-THER-NEW            PIC X(08).                               
005100     05  PAT-THER-NEW-TBL REDEFINES PAT-THER-NEW.                         
005200         10  PAT-THER-NEW-FLAG   PIC X(01) OCCURS 8 TIMES.                
005300             88  PAT-NEW-THER-ON     VALUE "Y".                           
005400     05  FILLER                  PIC X(02) VALUE SPACES.                  
