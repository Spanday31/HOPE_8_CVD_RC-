000100****************************************************************          
000200*    COPYBOOK      CVDRES                                      *          
000300*    DESCRIPTION.  OUTPUT RESULT RECORD FOR THE CVD RISK AND   *          
000400*                  LIPID THERAPY EVALUATION BATCH (CVDBATCH).  *          
000500*    RECORD LENGTH 40 BYTES, FIXED, ONE RECORD PER PATIENT.    *          
000600****************************************************************          
000700*    MAINTENANCE HISTORY.                                      *          
000800*    02/14/91  LWF  ORIGINAL COPYBOOK FOR CARDIOLOGY RISK PILOT*          
000900*    09/03/93  LWF  ADDED LIFETIME-RISK-APPLICABLE INDICATOR   *          
001000*    11/30/99  RDK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD *          
001100*    07/08/04  THC  ADDED PCSK9/SIRNA ELIGIBILITY INDICATORS   *          
001200****************************************************************          
001300 01  CVD-RESULT-REC.                                                      
001400     05  RES-ID                  PIC X(08).                               
001500     05  RES-BMI                 PIC 9(03)V9(01).                         
001600     05  RES-RISK5               PIC 9(02)V9(01).                         
001700     05  RES-RISK10              PIC 9(02)V9(01).                         
001800     05  RES-LIFETIME            PIC 9(02)V9(01).                         
001900     05  RES-LT-APPLIC           PIC X(01).                               
002000         88  RES-LIFETIME-APPLIES    VALUE "Y".                           
002100*    CARRIED AT 2 DECIMALS PER THE THERAPY-MODEL ROUNDING RULE            
002200     05  RES-POST-LDL            PIC 9(01)V9(02).                         
002300     05  RES-PCSK9-OK            PIC X(01).                               
002400         88  RES-PCSK9-ELIGIBLE      VALUE "Y".                           
002500     05  RES-SIRNA-OK            PIC X(01).                               
002600         88  RES-SIRNA-ELIGIBLE      VALUE "Y".                           
002700     05  RES-ARR                 PIC S9(02)V9(01).                        
002800     05  RES-RRR                 PIC S9(03)V9(01).                        
002900*    ZERO WHEN ARR = 0 (UNDEFINED NNT) - SEE CVDBATCH 350                 
003000     05  RES-NNT                 PIC 9(04).                               
003100     05  FILLER                  PIC X(02) VALUE SPACES.                  
003200*                                                                         
003300*    ALTERNATE VIEW USED WHEN BUILDING THE PRINT DETAIL LINE -            
003400*    LETS THE REPORT PARAGRAPHS MOVE THE WHOLE ELIGIBLE-COUNT             
003500*    PAIR IN ONE STATEMENT INSTEAD OF TWO.                                
003600     05  RES-ELIGIBILITY REDEFINES RES-PCSK9-OK.                          
003700         10  RES-ELIG-PAIR       PIC X(02).                               
