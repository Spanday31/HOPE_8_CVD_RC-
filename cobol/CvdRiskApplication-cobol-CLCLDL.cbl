000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300 PROGRAM-ID.  CLCLDL.                                                     
000400 AUTHOR. L. FEINBERG.                                                     
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 02/14/91.                                                  
000700 DATE-COMPILED. 02/14/91.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900****************************************************************          
001000*REMARKS.                                                                 
001100*                                                                         
001200*    THERAPY-MODEL.  PROJECTS POST-THERAPY LDL-C FROM BASELINE            
001300*    LDL AND THE PATIENT'S PRE-ADMISSION PLUS NEWLY-INITIATED             
001400*    LIPID-LOWERING THERAPIES, THEN SETS THE PCSK9-INHIBITOR              
001500*    AND SIRNA ELIGIBILITY INDICATORS.  CALLED ONCE PER PATIENT           
001600*    FROM CVDBATCH, AFTER THE RISK-ENGINE CALL.                           
001700*                                                                         
001800*    EACH FLAGGED THERAPY REDUCES LDL MULTIPLICATIVELY.  A DRUG           
001900*    FLAGGED BOTH PRE-ADMISSION AND NEW IS APPLIED TWICE - THIS           
002000*    MATCHES THE CLINIC WORKSHEET THE MODEL WAS BUILT FROM AND            
002100*    IS NOT A BUG.                                   - LWF 91             
002200*                                                                         
002300****************************************************************          
002400*    MAINTENANCE HISTORY.                                      *          
002500*    02/14/91  LWF  ORIGINAL THERAPY TABLE, 8 AGENTS            *         
002600*    09/03/93  LWF  ADDED PCSK9-INHIBITOR AND SIRNA AGENTS      *         
002700*    05/19/97  RDK  SPLIT PRE/NEW FLAG STRINGS PER PHARMACY     *         
002800*                   REQUEST - NEW STRING EXCLUDES PCSK9/SIRNA   *         
002900*    11/30/99  RDK  Y2K REVIEW - NO DATE LOGIC IN THIS MODULE   *         
003000*    07/08/04  THC  ELIGIBILITY GATE MOVED HERE FROM CVDBATCH   *         
003100*    03/22/11  PJM  FLOOR POST-LDL AT 0.5 PER LIPID COMMITTEE   *         
003200****************************************************************          
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER. IBM-390.                                                
003600 OBJECT-COMPUTER. IBM-390.                                                
003700 INPUT-OUTPUT SECTION.                                                    
003800                                                                          
003900 DATA DIVISION.                                                           
004000 FILE SECTION.                                                            
004100                                                                          
004200 WORKING-STORAGE SECTION.                                                 
004300*    DRUG LDL-REDUCTION FRACTIONS, AUTHORITATIVE V1.0 TABLE -             
004400*    SLOTS 1-8 ARE SHARED BY THE PRE AND NEW FLAG STRINGS,                
004500*    SLOTS 9-10 (PCSK9-INHIBITOR, SIRNA) ARE PRE-ONLY.                    
004600 01  REDUCTION-TABLE-VALUES.                                              
004700     05 FILLER                   PIC S9V999 VALUE 0.100.                  
004800     05 FILLER                   PIC S9V999 VALUE 0.200.                  
004900     05 FILLER                   PIC S9V999 VALUE 0.300.                  
005000     05 FILLER                   PIC S9V999 VALUE 0.500.                  
005100     05 FILLER                   PIC S9V999 VALUE 0.250.                  
005200     05 FILLER                   PIC S9V999 VALUE 0.550.                  
005300     05 FILLER                   PIC S9V999 VALUE 0.200.                  
005400     05 FILLER                   PIC S9V999 VALUE 0.180.                  
005500     05 FILLER                   PIC S9V999 VALUE 0.600.                  
005600     05 FILLER                   PIC S9V999 VALUE 0.550.                  
005700 01  REDUCTION-TABLE REDEFINES REDUCTION-TABLE-VALUES.                    
005800     05 THER-REDUCTION-PCT       PIC S9V999 COMP-3                        
005900                                  OCCURS 10 TIMES.                        
006000                                                                          
006100 01  THERAPY-CONTROLS.                                                    
006200     05 WS-DRUG-SUB              PIC 9(02) COMP.                          
006300     05 WS-LAST-PRE-SLOT         PIC 9(02) COMP VALUE 10.                 
006400     05 WS-LAST-NEW-SLOT         PIC 9(02) COMP VALUE 8.                  
006500     05 FILLER                   PIC X(01).                               
006600                                                                          
006700 01  THERAPY-CALC-WORK.                                                   
006800     05 WS-POST-LDL              PIC S9(02)V9(04) COMP-3.                 
006900     05 WS-FACTOR                PIC S9V9999 COMP-3.                      
007000     05 FILLER                   PIC X(01).                               
007100                                                                          
007200*    DEBUG-ONLY DISPLAY VIEW OF THE RUNNING POST-LDL PROJECTION           
007300 01  WS-POST-LDL-EDIT REDEFINES WS-POST-LDL                               
007400                                  PIC S9(02)V9(04).                       
007500*    DEBUG-ONLY DISPLAY VIEW OF THE TABLE, ONE LINE PER AGENT             
007600 01  REDUCTION-TABLE-EDIT REDEFINES REDUCTION-TABLE.                      
007700     05 THER-REDUCTION-PCT-EDIT  PIC S9V999                               
007800                                  OCCURS 10 TIMES.                        
007900                                                                          
008000 LINKAGE SECTION.                                                         
008100 01  THERAPY-CALC-REC.                                                    
008200     05 BASELINE-LDL                  PIC 9(01)V9(01).                    
008300     05 PRE-THERAPY-TBL.                                                  
008400         10 PRE-THERAPY-FLAG          PIC X(01) OCCURS 10 TIMES.          
008500     05 NEW-THERAPY-TBL.                                                  
008600         10 NEW-THERAPY-FLAG          PIC X(01) OCCURS 8 TIMES.           
008700     05 POST-THERAPY-LDL              PIC 9(01)V9(02).                    
008800     05 PCSK9-ELIGIBLE-SW             PIC X(01).                          
008900     05 SIRNA-ELIGIBLE-SW             PIC X(01).                          
009000     05 FILLER                        PIC X(02).                          
009100 01  RETURN-CD                   PIC S9(04) COMP.                         
009200                                                                          
009300 PROCEDURE DIVISION USING THERAPY-CALC-REC, RETURN-CD.                    
009400 000-MAIN-CALC.                                                           
009500     MOVE ZERO TO RETURN-CD.                                              
009600     COMPUTE WS-POST-LDL ROUNDED = BASELINE-LDL.                          
009700     PERFORM 100-APPLY-PRE-THERAPIES THRU 100-EXIT.                       
009800     PERFORM 200-APPLY-NEW-THERAPIES THRU 200-EXIT.                       
009900     PERFORM 300-FLOOR-POST-LDL THRU 300-EXIT.                            
010000     PERFORM 400-SET-ELIGIBILITY THRU 400-EXIT.                           
010100     GOBACK.                                                              
010200                                                                          
010300 100-APPLY-PRE-THERAPIES.                                                 
010400     PERFORM 110-APPLY-ONE-PRE-SLOT THRU 110-EXIT                         
010500         VARYING WS-DRUG-SUB FROM 1 BY 1                                  
010600         UNTIL WS-DRUG-SUB > WS-LAST-PRE-SLOT.                            
010700 100-EXIT.                                                                
010800     EXIT.                                                                
010900                                                                          
011000 110-APPLY-ONE-PRE-SLOT.                                                  
011100     IF PRE-THERAPY-FLAG(WS-DRUG-SUB) = "Y"                               
011200         COMPUTE WS-FACTOR ROUNDED =                                      
011300             1 - THER-REDUCTION-PCT(WS-DRUG-SUB)                          
011400         COMPUTE WS-POST-LDL ROUNDED =                                    
011500             WS-POST-LDL * WS-FACTOR.                                     
011600 110-EXIT.                                                                
011700     EXIT.                                                                
011800                                                                          
011900 200-APPLY-NEW-THERAPIES.                                                 
012000     PERFORM 210-APPLY-ONE-NEW-SLOT THRU 210-EXIT                         
012100         VARYING WS-DRUG-SUB FROM 1 BY 1                                  
012200         UNTIL WS-DRUG-SUB > WS-LAST-NEW-SLOT.                            
012300 200-EXIT.                                                                
012400     EXIT.                                                                
012500                                                                          
012600*    SLOTS 1-8 ONLY - SAME REDUCTION-TABLE ENTRIES AS THE                 
012700*    PRE-ADMISSION LOOP ABOVE, SINCE THE NEW STRING USES THE              
012800*    SAME DRUG ORDER MINUS PCSK9-INHIBITOR AND SIRNA.                     
012900 210-APPLY-ONE-NEW-SLOT.                                                  
013000     IF NEW-THERAPY-FLAG(WS-DRUG-SUB) = "Y"                               
013100         COMPUTE WS-FACTOR ROUNDED =                                      
013200             1 - THER-REDUCTION-PCT(WS-DRUG-SUB)                          
013300         COMPUTE WS-POST-LDL ROUNDED =                                    
013400             WS-POST-LDL * WS-FACTOR.                                     
013500 210-EXIT.                                                                
013600     EXIT.                                                                
013700                                                                          
013800 300-FLOOR-POST-LDL.                                                      
013900     IF WS-POST-LDL < 0.5                                                 
014000         MOVE 0.5 TO WS-POST-LDL.                                         
014100     COMPUTE POST-THERAPY-LDL ROUNDED = WS-POST-LDL.                      
014200 300-EXIT.                                                                
014300     EXIT.                                                                
014400                                                                          
014500 400-SET-ELIGIBILITY.                                                     
014600     IF POST-THERAPY-LDL > 1.8                                            
014700         MOVE "Y" TO PCSK9-ELIGIBLE-SW                                    
014800         MOVE "Y" TO SIRNA-ELIGIBLE-SW                                    
014900     ELSE                                                                 
015000         MOVE "N" TO PCSK9-ELIGIBLE-SW                                    
015100         MOVE "N" TO SIRNA-ELIGIBLE-SW.                                   
015200 400-EXIT.                                                                
015300     EXIT.                                                                
