000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300 PROGRAM-ID.  CVDBATCH.                                                   
000400 AUTHOR. L. FEINBERG.                                                     
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 02/14/91.                                                  
000700 DATE-COMPILED. 02/14/91.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900****************************************************************          
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS PROGRAM IS THE CARDIOVASCULAR RISK REGISTRY               
001300*          BATCH DRIVER.  IT READS ONE PATIENT RECORD PER                 
001400*          CARDIOLOGY-CLINIC ENCOUNTER, DERIVES BMI, CALLS THE            
001500*          RISK-ENGINE AND THERAPY-MODEL SUBPROGRAMS, COMPUTES            
001600*          TREATMENT-BENEFIT METRICS, AND WRITES A RESULT                 
001700*          RECORD, A CSV EXTRACT, AND A PRINTED SUMMARY REPORT.           
001800*                                                                         
001900*          INPUT FILE               -   DDS0001.CVDPAT                    
002000*                                                                         
002100*          OUTPUT RESULT FILE       -   DDS0001.CVDRES                    
002200*                                                                         
002300*          OUTPUT CSV EXTRACT       -   DDS0001.CVDCSV                    
002400*                                                                         
002500*          OUTPUT PRINT REPORT      -   SYSOUT (CLASS A)                  
002600*                                                                         
002700****************************************************************          
002800*    MAINTENANCE HISTORY.                                      *          
002900*    02/14/91  LWF  ORIGINAL BATCH FOR CARDIOLOGY RISK PILOT    *         
003000*    09/03/93  LWF  ADDED CALL TO RISK-ENGINE, VASC-TERR COUNT  *         
003100*    05/19/97  RDK  ADDED LIFETIME COLUMN AND CSV EXTRACT FILE  *         
003200*    11/30/99  RDK  Y2K REVIEW - WINDOWED ACCEPT-FROM-DATE YEAR *         
003300*                   INTO THE REPORT HEADING, REQUEST CV-0391    *         
003400*    07/08/04  THC  ADDED PCSK9/SIRNA ELIGIBILITY REPORT COLMS  *         
003500*    03/22/11  PJM  AVERAGE 10-YR RISK NOW DIVIDES BY RECORDS   *         
003600*                   PROCESSED INSTEAD OF RECORDS WRITTEN        *         
003700****************************************************************          
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-390.                                                
004100 OBJECT-COMPUTER. IBM-390.                                                
004200 SPECIAL-NAMES.                                                           
004300     C01 IS NEXT-PAGE.                                                    
004400                                                                          
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT PATIENT-FILE                                                  
004800     ASSIGN TO UT-S-PATIENT                                               
004900       ACCESS MODE IS SEQUENTIAL                                          
005000       FILE STATUS IS OFCODE.                                             
005100                                                                          
005200     SELECT RESULT-FILE                                                   
005300     ASSIGN TO UT-S-RESULT                                                
005400       ACCESS MODE IS SEQUENTIAL                                          
005500       FILE STATUS IS OFCODE.                                             
005600                                                                          
005700     SELECT CSV-FILE                                                      
005800     ASSIGN TO UT-S-CSVFILE                                               
005900       ACCESS MODE IS SEQUENTIAL                                          
006000       FILE STATUS IS OFCODE.                                             
006100                                                                          
006200     SELECT REPORT-FILE                                                   
006300     ASSIGN TO UT-S-CVDRPT                                                
006400       ORGANIZATION IS SEQUENTIAL.                                        
006500                                                                          
006600 DATA DIVISION.                                                           
006700 FILE SECTION.                                                            
006800****** ONE RECORD PER CARDIOLOGY CLINIC ENCOUNTER, ARRIVAL ORDER          
006900 FD  PATIENT-FILE                                                         
007000     RECORDING MODE IS F                                                  
007100     LABEL RECORDS ARE STANDARD                                           
007200     RECORD CONTAINS 66 CHARACTERS                                        
007300     BLOCK CONTAINS 0 RECORDS                                             
007400     DATA RECORD IS CVD-PATIENT-REC.                                      
007500     COPY CVDPAT.                                                         
007600                                                                          
007700 FD  RESULT-FILE                                                          
007800     RECORDING MODE IS F                                                  
007900     LABEL RECORDS ARE STANDARD                                           
008000     RECORD CONTAINS 40 CHARACTERS                                        
008100     BLOCK CONTAINS 0 RECORDS                                             
008200     DATA RECORD IS CVD-RESULT-REC.                                       
008300     COPY CVDRES.                                                         
008400                                                                          
008500****** METRIC,VALUE EXTRACT, ONE HEADER+DETAIL GROUP PER PATIENT          
008600 FD  CSV-FILE                                                             
008700     RECORDING MODE IS F                                                  
008800     LABEL RECORDS ARE STANDARD                                           
008900     RECORD CONTAINS 20 CHARACTERS                                        
009000     BLOCK CONTAINS 0 RECORDS                                             
009100     DATA RECORD IS CSV-REC.                                              
009200 01  CSV-REC                     PIC X(20).                               
009300                                                                          
009400 FD  REPORT-FILE                                                          
009500     RECORDING MODE IS F                                                  
009600     LABEL RECORDS ARE STANDARD                                           
009700     RECORD CONTAINS 132 CHARACTERS                                       
009800     BLOCK CONTAINS 0 RECORDS                                             
009900     DATA RECORD IS RPT-REC.                                              
010000 01  RPT-REC                     PIC X(132).                              
010100                                                                          
010200 WORKING-STORAGE SECTION.                                                 
010300 01  FILE-STATUS-CODES.                                                   
010400     05  OFCODE                  PIC X(02).                               
010500         88  CODE-OK                 VALUE "00".                          
010600     05  FILLER                  PIC X(01).                               
010700                                                                          
010800 01  PGM-CONTROL-FIELDS.                                                  
010900     05  PARA-NAME               PIC X(20).                               
011000     05  ABEND-REASON            PIC X(40).                               
011100     05  FILLER                  PIC X(01).                               
011200                                                                          
011300*    STANDALONE SWITCH, NOT GROUPED - SAME HABIT THIS SHOP USES           
011400*    FOR A LONE CONTROL BYTE ELSEWHERE IN THE BATCH SUITE.                
011500 77  MORE-PATIENT-SW             PIC X(01) VALUE "Y".                     
011600     88  NO-MORE-PATIENTS            VALUE "N".                           
011700     88  MORE-PATIENTS               VALUE "Y".                           
011800                                                                          
011900 01  WS-CURRENT-DATE-FIELDS.                                              
012000     05  WS-CURRENT-DATE.                                                 
012100         10  WS-CURRENT-YY       PIC 9(02).                               
012200         10  WS-CURRENT-MM       PIC 9(02).                               
012300         10  WS-CURRENT-DD       PIC 9(02).                               
012400     05  FILLER                  PIC X(01).                               
012500                                                                          
012600 01  COUNTERS-IDXS-AND-ACCUMULATORS.                                      
012700     05  WS-RECORDS-PROCESSED    PIC 9(07) COMP.                          
012800     05  WS-RISK10-SUM           PIC S9(07)V9(02) COMP-3.                 
012900     05  WS-PCSK9-ELIG-CT        PIC 9(07) COMP.                          
013000     05  WS-AVG-RISK10           PIC S9(03)V9(01) COMP-3.                 
013100     05  WS-VASC-CT              PIC 9(01) COMP.                          
013200     05  WS-LINES                PIC 9(02) COMP VALUE 99.                 
013300     05  WS-PAGES                PIC 9(03) COMP VALUE 1.                  
013400     05  WS-RETURN-CD            PIC S9(04) COMP.                         
013500     05  FILLER                  PIC X(01).                               
013600                                                                          
013700 01  MISC-WS-FLDS.                                                        
013800     05  ZERO-VAL                PIC 9(01) COMP VALUE ZERO.               
013900     05  ONE-VAL                 PIC 9(01) COMP VALUE 1.                  
014000     05  FILLER                  PIC X(01).                               
014100                                                                          
014200 01  BMI-CALC-WORK.                                                       
014300     05  WS-HEIGHT-M             PIC S9(01)V9(04) COMP-3.                 
014400     05  WS-HEIGHT-SQ            PIC S9(01)V9(04) COMP-3.                 
014500     05  WS-BMI                  PIC S9(03)V9(02) COMP-3.                 
014600     05  FILLER                  PIC X(01).                               
014700                                                                          
014800*    DEBUG-ONLY DISPLAY VIEW OF THE COMPUTED BMI                          
014900 01  WS-BMI-EDIT REDEFINES WS-BMI                                         
015000                                  PIC S9(03)V9(02).                       
015100                                                                          
015200 01  OUTCOME-CALC-WORK.                                                   
015300     05  WS-ARR                  PIC S9(02)V9(01) COMP-3.                 
015400     05  WS-RRR                  PIC S9(03)V9(01) COMP-3.                 
015500     05  WS-NNT                  PIC 9(04) COMP.                          
015600     05  FILLER                  PIC X(01).                               
015700                                                                          
015800*    GROUP RECORD PASSED TO CLCRISK - LAYOUT MUST MATCH ITS               
015900*    LINKAGE SECTION EXACTLY.                                             
016000 01  RISK-CALC-REC.                                                       
016100     05  PATIENT-AGE                  PIC 9(03).                          
016200     05  PATIENT-SEX                  PIC X(01).                          
016300     05  SYSTOLIC-BP                  PIC 9(03).                          
016400     05  TOTAL-CHOLESTEROL            PIC 9(02)V9(01).                    
016500     05  HDL-CHOLESTEROL              PIC 9(01)V9(01).                    
016600     05  SMOKER-FLAG                  PIC X(01).                          
016700     05  DIABETIC-FLAG                PIC X(01).                          
016800     05  EGFR-VALUE                   PIC 9(03).                          
016900     05  CRP-VALUE                    PIC 9(02)V9(01).                    
017000     05  VASCULAR-TERR-CT             PIC 9(01).                          
017100     05  RISK10-PCT                   PIC 9(02)V9(01).                    
017200     05  RISK5-PCT                    PIC 9(02)V9(01).                    
017300     05  LIFETIME-RISK-PCT            PIC 9(02)V9(01).                    
017400     05  LIFETIME-APPLIC-SW           PIC X(01).                          
017500         88  LIFETIME-RISK-APPLIES    VALUE "Y".                          
017600     05  FILLER                       PIC X(02).                          
017700                                                                          
017800*    GROUP RECORD PASSED TO CLCLDL - LAYOUT MUST MATCH ITS                
017900*    LINKAGE SECTION EXACTLY.                                             
018000 01  THERAPY-CALC-REC.                                                    
018100     05  BASELINE-LDL                 PIC 9(01)V9(01).                    
018200     05  PRE-THERAPY-TBL.                                                 
018300         10  PRE-THERAPY-FLAG         PIC X(01) OCCURS 10 TIMES.          
018400     05  NEW-THERAPY-TBL.                                                 
018500         10  NEW-THERAPY-FLAG         PIC X(01) OCCURS 8 TIMES.           
018600     05  POST-THERAPY-LDL             PIC 9(01)V9(02).                    
018700     05  PCSK9-ELIGIBLE-SW            PIC X(01).                          
018800     05  SIRNA-ELIGIBLE-SW            PIC X(01).                          
018900*    LETS 680-WRITE-RESULT-REC MOVE BOTH ELIGIBILITY BYTES TO             
019000*    CVD-RESULT-REC'S RES-ELIG-PAIR IN ONE STATEMENT.                     
019100     05  ELIGIBLE-SW-PAIR REDEFINES PCSK9-ELIGIBLE-SW                     
019200                                  PIC X(02).                              
019300     05  FILLER                       PIC X(02).                          
019400                                                                          
019500 01  WS-BLANK-LINE.                                                       
019600     05  FILLER                  PIC X(132) VALUE SPACES.                 
019700                                                                          
019800 01  WS-HDR-REC.                                                          
019900     05  FILLER                  PIC X(01) VALUE SPACE.                   
020000     05  HDR-DATE.                                                        
020100         10  HDR-MM              PIC 9(02).                               
020200         10  FILLER              PIC X(01) VALUE "/".                     
020300         10  HDR-DD              PIC 9(02).                               
020400         10  FILLER              PIC X(01) VALUE "/".                     
020500         10  HDR-YY              PIC 9(04).                               
020600     05  FILLER                  PIC X(10) VALUE SPACES.                  
020700     05  FILLER                  PIC X(25) VALUE                          
020800         "SMART CVD RISK REDUCTION".                                      
020900     05  FILLER                  PIC X(10) VALUE SPACES.                  
021000     05  FILLER                  PIC X(12) VALUE                          
021100         "PAGE NUMBER:".                                                  
021200     05  PAGE-NBR-O              PIC ZZ9.                                 
021300     05  FILLER                  PIC X(61) VALUE SPACES.                  
021400                                                                          
021500 01  WS-COLM-HDR-REC.                                                     
021600     05  FILLER                  PIC X(01) VALUE SPACE.                   
021700     05  FILLER                  PIC X(10) VALUE                          
021800         "PATIENT-ID".                                                    
021900     05  FILLER                  PIC X(02) VALUE SPACES.                  
022000     05  FILLER                  PIC X(06) VALUE "BMI".                   
022100     05  FILLER                  PIC X(02) VALUE SPACES.                  
022200     05  FILLER                  PIC X(06) VALUE "5-YR%".                 
022300     05  FILLER                  PIC X(02) VALUE SPACES.                  
022400     05  FILLER                  PIC X(06) VALUE "10-YR%".                
022500     05  FILLER                  PIC X(02) VALUE SPACES.                  
022600     05  FILLER                  PIC X(09) VALUE                          
022700         "LIFETIME%".                                                     
022800     05  FILLER                  PIC X(02) VALUE SPACES.                  
022900     05  FILLER                  PIC X(08) VALUE                          
023000         "POST-LDL".                                                      
023100     05  FILLER                  PIC X(02) VALUE SPACES.                  
023200     05  FILLER                  PIC X(05) VALUE "PCSK9".                 
023300     05  FILLER                  PIC X(02) VALUE SPACES.                  
023400     05  FILLER                  PIC X(05) VALUE "SIRNA".                 
023500     05  FILLER                  PIC X(02) VALUE SPACES.                  
023600     05  FILLER                  PIC X(04) VALUE "NNT".                   
023700     05  FILLER                  PIC X(56) VALUE SPACES.                  
023800                                                                          
023900*    COLUMN WIDTHS BELOW MUST TRACK WS-COLM-HDR-REC ABOVE -               
024000*    EACH VALUE FIELD PLUS ITS TRAILING FILLER FILLS THE SAME             
024100*    COLUMN SLOT AS THE MATCHING HEADING, SO VALUES LINE UP               
024200*    UNDER THEIR HEADINGS ON THE PRINTED PAGE.                            
024300 01  WS-DETAIL-REC.                                                       
024400     05  FILLER                  PIC X(01) VALUE SPACE.                   
024500     05  DTL-PATIENT-ID-O        PIC X(08).                               
024600     05  FILLER                  PIC X(02) VALUE SPACES.                  
024700     05  FILLER                  PIC X(02) VALUE SPACES.                  
024800     05  DTL-BMI-O               PIC ZZ9.9.                               
024900     05  FILLER                  PIC X(01) VALUE SPACES.                  
025000     05  FILLER                  PIC X(02) VALUE SPACES.                  
025100     05  DTL-RISK5-O             PIC Z9.9.                                
025200     05  FILLER                  PIC X(02) VALUE SPACES.                  
025300     05  FILLER                  PIC X(02) VALUE SPACES.                  
025400     05  DTL-RISK10-O            PIC Z9.9.                                
025500     05  FILLER                  PIC X(02) VALUE SPACES.                  
025600     05  FILLER                  PIC X(02) VALUE SPACES.                  
025700     05  DTL-LIFETIME-O          PIC Z9.9.                                
025800     05  FILLER                  PIC X(05) VALUE SPACES.                  
025900     05  FILLER                  PIC X(02) VALUE SPACES.                  
026000     05  DTL-POST-LDL-O          PIC 9.99.                                
026100     05  FILLER                  PIC X(04) VALUE SPACES.                  
026200     05  FILLER                  PIC X(02) VALUE SPACES.                  
026300     05  DTL-PCSK9-O             PIC X(01).                               
026400     05  FILLER                  PIC X(04) VALUE SPACES.                  
026500     05  FILLER                  PIC X(02) VALUE SPACES.                  
026600     05  DTL-SIRNA-O             PIC X(01).                               
026700     05  FILLER                  PIC X(04) VALUE SPACES.                  
026800     05  FILLER                  PIC X(02) VALUE SPACES.                  
026900     05  DTL-NNT-O               PIC ZZZ9.                                
027000     05  FILLER                  PIC X(56) VALUE SPACES.                  
027100                                                                          
027200*    "N/A" OVERLAY FOR THE LIFETIME COLUMN WHEN AGE IS 85 OR              
027300*    OVER - SAME WIDTH AS DTL-LIFETIME-O ABOVE.                           
027400 01  DTL-LIFETIME-NA REDEFINES DTL-LIFETIME-O                             
027500                                  PIC X(04).                              
027600*    "N/A" OVERLAY FOR THE NNT COLUMN WHEN ARR IS ZERO - SAME             
027700*    WIDTH AS DTL-NNT-O ABOVE.                                            
027800 01  DTL-NNT-NA REDEFINES DTL-NNT-O                                       
027900                                  PIC X(04).                              
028000                                                                          
028100 01  WS-CSV-HDR-REC.                                                      
028200     05  FILLER                  PIC X(20) VALUE                          
028300         "Metric,Value".                                                  
028400                                                                          
028500*    DE-EDITS THE RISK PERCENTAGE SO THE CSV LINE BUTTS THE               
028600*    DIGITS RIGHT AGAINST THE COMMA - NO BLANK MAY SURVIVE                
028700*    BETWEEN "5YR," AND THE FIRST DIGIT THE WAY A SUPPRESSED              
028800*    Z9.9 EDIT WOULD LEAVE ONE FOR A SINGLE-DIGIT RISK PCT.               
028900 01  WS-CSV-VALUE-WORK.                                                   
029000     05  WS-CSV-VALUE-EDIT       PIC Z9.9.                                
029100     05  WS-CSV-LEAD-SPACES      PIC 9(01) COMP.                          
029200     05  FILLER                  PIC X(01).                               
029300                                                                          
029400 01  WS-SUMMARY-LINE1.                                                    
029500     05  FILLER                  PIC X(01) VALUE SPACE.                   
029600     05  FILLER                  PIC X(19) VALUE                          
029700         "RECORDS PROCESSED: ".                                           
029800     05  SUM-RECORDS-O           PIC ZZZ,ZZ9.                             
029900     05  FILLER                  PIC X(105) VALUE SPACES.                 
030000                                                                          
030100 01  WS-SUMMARY-LINE2.                                                    
030200     05  FILLER                  PIC X(01) VALUE SPACE.                   
030300     05  FILLER                  PIC X(19) VALUE                          
030400         "AVERAGE 10-YR RISK:".                                           
030500     05  FILLER                  PIC X(01) VALUE SPACE.                   
030600     05  SUM-AVG-RISK10-O        PIC Z9.9.                                
030700     05  FILLER                  PIC X(01) VALUE "%".                     
030800     05  FILLER                  PIC X(106) VALUE SPACES.                 
030900                                                                          
031000 01  WS-SUMMARY-LINE3.                                                    
031100     05  FILLER                  PIC X(01) VALUE SPACE.                   
031200     05  FILLER                  PIC X(20) VALUE                          
031300         "PCSK9 ELIGIBLE COUNT".                                          
031400     05  FILLER                  PIC X(02) VALUE ": ".                    
031500     05  SUM-PCSK9-CT-O          PIC ZZZ,ZZ9.                             
031600     05  FILLER                  PIC X(102) VALUE SPACES.                 
031700                                                                          
031800 PROCEDURE DIVISION.                                                      
031900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
032000     PERFORM 100-MAINLINE THRU 100-EXIT                                   
032100             UNTIL NO-MORE-PATIENTS.                                      
032200     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
032300     MOVE +0 TO RETURN-CODE.                                              
032400     GOBACK.                                                              
032500                                                                          
032600 000-HOUSEKEEPING.                                                        
032700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
032800     DISPLAY "******** BEGIN JOB CVDBATCH ********".                      
032900*  DATE VALUES - WINDOWED PER THE 1999 Y2K REVIEW, SEE ABOVE              
033000     ACCEPT WS-CURRENT-DATE FROM DATE.                                    
033100     IF WS-CURRENT-YY < 50                                                
033200         COMPUTE HDR-YY = 2000 + WS-CURRENT-YY                            
033300     ELSE                                                                 
033400         COMPUTE HDR-YY = 1900 + WS-CURRENT-YY.                           
033500     MOVE WS-CURRENT-MM TO HDR-MM.                                        
033600     MOVE WS-CURRENT-DD TO HDR-DD.                                        
033700                                                                          
033800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                           
033900     MOVE 99 TO WS-LINES.                                                 
034000     MOVE 1  TO WS-PAGES.                                                 
034100     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
034200     PERFORM 900-READ-CVDPAT THRU 900-EXIT.                               
034300                                                                          
034400     IF NO-MORE-PATIENTS                                                  
034500         MOVE "EMPTY PATIENT INPUT FILE" TO ABEND-REASON                  
034600         GO TO 1000-ABEND-RTN.                                            
034700 000-EXIT.                                                                
034800     EXIT.                                                                
034900                                                                          
035000 100-MAINLINE.                                                            
035100     MOVE "100-MAINLINE" TO PARA-NAME.                                    
035200     PERFORM 310-CALC-BMI         THRU 310-EXIT.                          
035300     PERFORM 320-COUNT-VASC-TERR  THRU 320-EXIT.                          
035400     PERFORM 330-CALC-RISK        THRU 330-EXIT.                          
035500     PERFORM 340-CALC-THERAPY     THRU 340-EXIT.                          
035600     PERFORM 350-CALC-OUTCOMES    THRU 350-EXIT.                          
035700     PERFORM 680-WRITE-RESULT-REC THRU 680-EXIT.                          
035800     PERFORM 360-ACCUM-TOTALS     THRU 360-EXIT.                          
035900     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.                         
036000     PERFORM 760-WRITE-CSV-HDR    THRU 760-EXIT.                          
036100     PERFORM 765-WRITE-CSV-DETAIL THRU 765-EXIT.                          
036200     PERFORM 900-READ-CVDPAT      THRU 900-EXIT.                          
036300 100-EXIT.                                                                
036400     EXIT.                                                                
036500                                                                          
036600 310-CALC-BMI.                                                            
036700     MOVE "310-CALC-BMI" TO PARA-NAME.                                    
036800     COMPUTE WS-HEIGHT-M ROUNDED = PAT-HEIGHT / 100.                      
036900     COMPUTE WS-HEIGHT-SQ ROUNDED =                                       
037000         WS-HEIGHT-M * WS-HEIGHT-M.                                       
037100     COMPUTE WS-BMI ROUNDED = PAT-WEIGHT / WS-HEIGHT-SQ.                  
037200 310-EXIT.                                                                
037300     EXIT.                                                                
037400                                                                          
037500 320-COUNT-VASC-TERR.                                                     
037600     MOVE "320-COUNT-VASC-TERR" TO PARA-NAME.                             
037700     MOVE ZERO TO WS-VASC-CT.                                             
037800     IF PAT-HAS-CORONARY-DX                                               
037900         ADD 1 TO WS-VASC-CT.                                             
038000     IF PAT-HAS-CEREBROVASC-DX                                            
038100         ADD 1 TO WS-VASC-CT.                                             
038200     IF PAT-HAS-PERIPHERAL-DX                                             
038300         ADD 1 TO WS-VASC-CT.                                             
038400 320-EXIT.                                                                
038500     EXIT.                                                                
038600                                                                          
038700 330-CALC-RISK.                                                           
038800     MOVE "330-CALC-RISK" TO PARA-NAME.                                   
038900     MOVE PAT-AGE      TO PATIENT-AGE.                                    
039000     MOVE PAT-SEX      TO PATIENT-SEX.                                    
039100     MOVE PAT-SBP      TO SYSTOLIC-BP.                                    
039200     MOVE PAT-TC       TO TOTAL-CHOLESTEROL.                              
039300     MOVE PAT-HDL      TO HDL-CHOLESTEROL.                                
039400     MOVE PAT-SMOKER   TO SMOKER-FLAG.                                    
039500     MOVE PAT-DIABETES TO DIABETIC-FLAG.                                  
039600     MOVE PAT-EGFR     TO EGFR-VALUE.                                     
039700     MOVE PAT-CRP      TO CRP-VALUE.                                      
039800     MOVE WS-VASC-CT   TO VASCULAR-TERR-CT.                               
039900     CALL "CLCRISK" USING RISK-CALC-REC, WS-RETURN-CD.                    
040000 330-EXIT.                                                                
040100     EXIT.                                                                
040200                                                                          
040300 340-CALC-THERAPY.                                                        
040400     MOVE "340-CALC-THERAPY" TO PARA-NAME.                                
040500     MOVE PAT-LDL          TO BASELINE-LDL.                               
040600     MOVE PAT-THER-PRE-TBL TO PRE-THERAPY-TBL.                            
040700     MOVE PAT-THER-NEW-TBL TO NEW-THERAPY-TBL.                            
040800     CALL "CLCLDL" USING THERAPY-CALC-REC, WS-RETURN-CD.                  
040900 340-EXIT.                                                                
041000     EXIT.                                                                
041100                                                                          
041200 350-CALC-OUTCOMES.                                                       
041300     MOVE "350-CALC-OUTCOMES" TO PARA-NAME.                               
041400     IF LIFETIME-RISK-APPLIES                                             
041500         PERFORM 352-CALC-ARR-RRR-NNT THRU 352-EXIT                       
041600     ELSE                                                                 
041700         MOVE ZERO TO WS-ARR                                              
041800         MOVE ZERO TO WS-RRR                                              
041900         MOVE ZERO TO WS-NNT.                                             
042000 350-EXIT.                                                                
042100     EXIT.                                                                
042200                                                                          
042300 352-CALC-ARR-RRR-NNT.                                                    
042400     MOVE "352-CALC-ARR-RRR-NNT" TO PARA-NAME.                            
042500     COMPUTE WS-ARR ROUNDED = RISK10-PCT - LIFETIME-RISK-PCT.             
042600     IF RISK10-PCT = ZERO                                                 
042700         MOVE ZERO TO WS-RRR                                              
042800     ELSE                                                                 
042900         COMPUTE WS-RRR ROUNDED =                                         
043000             (WS-ARR / RISK10-PCT) * 100.                                 
043100     IF WS-ARR = ZERO                                                     
043200         MOVE ZERO TO WS-NNT                                              
043300     ELSE                                                                 
043400         COMPUTE WS-NNT ROUNDED = 100 / WS-ARR.                           
043500 352-EXIT.                                                                
043600     EXIT.                                                                
043700                                                                          
043800 360-ACCUM-TOTALS.                                                        
043900     MOVE "360-ACCUM-TOTALS" TO PARA-NAME.                                
044000     ADD 1 TO WS-RECORDS-PROCESSED.                                       
044100     ADD RES-RISK10 TO WS-RISK10-SUM.                                     
044200     IF RES-PCSK9-ELIGIBLE                                                
044300         ADD 1 TO WS-PCSK9-ELIG-CT.                                       
044400 360-EXIT.                                                                
044500     EXIT.                                                                
044600                                                                          
044700 600-PAGE-BREAK.                                                          
044800     MOVE "600-PAGE-BREAK" TO PARA-NAME.                                  
044900     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
045000     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.                            
045100 600-EXIT.                                                                
045200     EXIT.                                                                
045300                                                                          
045400 680-WRITE-RESULT-REC.                                                    
045500     MOVE "680-WRITE-RESULT-REC" TO PARA-NAME.                            
045600     MOVE PAT-ID              TO RES-ID.                                  
045700     COMPUTE RES-BMI ROUNDED  = WS-BMI.                                   
045800     MOVE RISK5-PCT           TO RES-RISK5.                               
045900     MOVE RISK10-PCT          TO RES-RISK10.                              
046000     MOVE LIFETIME-RISK-PCT   TO RES-LIFETIME.                            
046100     MOVE LIFETIME-APPLIC-SW  TO RES-LT-APPLIC.                           
046200     MOVE POST-THERAPY-LDL    TO RES-POST-LDL.                            
046300     MOVE ELIGIBLE-SW-PAIR    TO RES-ELIG-PAIR.                           
046400     MOVE WS-ARR              TO RES-ARR.                                 
046500     MOVE WS-RRR              TO RES-RRR.                                 
046600     MOVE WS-NNT              TO RES-NNT.                                 
046700     WRITE CVD-RESULT-REC.                                                
046800 680-EXIT.                                                                
046900     EXIT.                                                                
047000                                                                          
047100 700-WRITE-PAGE-HDR.                                                      
047200     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.                              
047300     WRITE RPT-REC FROM WS-BLANK-LINE                                     
047400         AFTER ADVANCING 1.                                               
047500     MOVE WS-PAGES TO PAGE-NBR-O.                                         
047600     WRITE RPT-REC FROM WS-HDR-REC                                        
047700         AFTER ADVANCING NEXT-PAGE.                                       
047800     WRITE RPT-REC FROM WS-BLANK-LINE                                     
047900         AFTER ADVANCING 1.                                               
048000     MOVE ZERO TO WS-LINES.                                               
048100     ADD 1 TO WS-PAGES.                                                   
048200 700-EXIT.                                                                
048300     EXIT.                                                                
048400                                                                          
048500 720-WRITE-COLM-HDR.                                                      
048600     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.                              
048700     WRITE RPT-REC FROM WS-COLM-HDR-REC                                   
048800         AFTER ADVANCING 2.                                               
048900     ADD 1 TO WS-LINES.                                                   
049000 720-EXIT.                                                                
049100     EXIT.                                                                
049200                                                                          
049300 740-WRITE-DETAIL-LINE.                                                   
049400     MOVE "740-WRITE-DETAIL-LINE" TO PARA-NAME.                           
049500     IF WS-LINES > 50                                                     
049600         PERFORM 600-PAGE-BREAK THRU 600-EXIT.                            
049700                                                                          
049800     MOVE PAT-ID             TO DTL-PATIENT-ID-O.                         
049900     COMPUTE DTL-BMI-O ROUNDED = WS-BMI.                                  
050000     MOVE RISK5-PCT          TO DTL-RISK5-O.                              
050100     MOVE RISK10-PCT         TO DTL-RISK10-O.                             
050200     IF LIFETIME-RISK-APPLIES                                             
050300         MOVE LIFETIME-RISK-PCT TO DTL-LIFETIME-O                         
050400     ELSE                                                                 
050500         MOVE "N/A " TO DTL-LIFETIME-NA.                                  
050600     MOVE POST-THERAPY-LDL TO DTL-POST-LDL-O.                             
050700     MOVE PCSK9-ELIGIBLE-SW TO DTL-PCSK9-O.                               
050800     MOVE SIRNA-ELIGIBLE-SW TO DTL-SIRNA-O.                               
050900     IF LIFETIME-RISK-APPLIES AND WS-ARR NOT = ZERO                       
051000         MOVE WS-NNT TO DTL-NNT-O                                         
051100     ELSE                                                                 
051200         MOVE "N/A " TO DTL-NNT-NA.                                       
051300                                                                          
051400     WRITE RPT-REC FROM WS-DETAIL-REC                                     
051500         AFTER ADVANCING 1.                                               
051600     ADD 1 TO WS-LINES.                                                   
051700 740-EXIT.                                                                
051800     EXIT.                                                                
051900                                                                          
052000 760-WRITE-CSV-HDR.                                                       
052100     MOVE "760-WRITE-CSV-HDR" TO PARA-NAME.                               
052200     WRITE CSV-REC FROM WS-CSV-HDR-REC.                                   
052300 760-EXIT.                                                                
052400     EXIT.                                                                
052500                                                                          
052600 765-WRITE-CSV-DETAIL.                                                    
052700     MOVE "765-WRITE-CSV-DETAIL" TO PARA-NAME.                            
052800     MOVE SPACES TO CSV-REC.                                              
052900     MOVE ZERO TO WS-CSV-LEAD-SPACES.                                     
053000     MOVE RISK5-PCT TO WS-CSV-VALUE-EDIT.                                 
053100     INSPECT WS-CSV-VALUE-EDIT                                            
053200         TALLYING WS-CSV-LEAD-SPACES FOR LEADING SPACES.                  
053300     STRING "5yr," DELIMITED BY SIZE                                      
053400         WS-CSV-VALUE-EDIT (WS-CSV-LEAD-SPACES + 1:                       
053500             4 - WS-CSV-LEAD-SPACES) DELIMITED BY SIZE                    
053600         INTO CSV-REC.                                                    
053700     WRITE CSV-REC.                                                       
053800                                                                          
053900     MOVE SPACES TO CSV-REC.                                              
054000     MOVE ZERO TO WS-CSV-LEAD-SPACES.                                     
054100     MOVE RISK10-PCT TO WS-CSV-VALUE-EDIT.                                
054200     INSPECT WS-CSV-VALUE-EDIT                                            
054300         TALLYING WS-CSV-LEAD-SPACES FOR LEADING SPACES.                  
054400     STRING "10yr," DELIMITED BY SIZE                                     
054500         WS-CSV-VALUE-EDIT (WS-CSV-LEAD-SPACES + 1:                       
054600             4 - WS-CSV-LEAD-SPACES) DELIMITED BY SIZE                    
054700         INTO CSV-REC.                                                    
054800     WRITE CSV-REC.                                                       
054900                                                                          
055000     IF LIFETIME-RISK-APPLIES                                             
055100         MOVE SPACES TO CSV-REC                                           
055200         MOVE ZERO TO WS-CSV-LEAD-SPACES                                  
055300         MOVE LIFETIME-RISK-PCT TO WS-CSV-VALUE-EDIT                      
055400         INSPECT WS-CSV-VALUE-EDIT                                        
055500             TALLYING WS-CSV-LEAD-SPACES FOR LEADING SPACES               
055600         STRING "Lifetime," DELIMITED BY SIZE                             
055700             WS-CSV-VALUE-EDIT (WS-CSV-LEAD-SPACES + 1:                   
055800                 4 - WS-CSV-LEAD-SPACES) DELIMITED BY SIZE                
055900             INTO CSV-REC                                                 
056000         WRITE CSV-REC.                                                   
056100 765-EXIT.                                                                
056200     EXIT.                                                                
056300                                                                          
056400 780-WRITE-SUMMARY.                                                       
056500     MOVE "780-WRITE-SUMMARY" TO PARA-NAME.                               
056600     IF WS-RECORDS-PROCESSED = ZERO                                       
056700         MOVE ZERO TO WS-AVG-RISK10                                       
056800     ELSE                                                                 
056900         COMPUTE WS-AVG-RISK10 ROUNDED =                                  
057000             WS-RISK10-SUM / WS-RECORDS-PROCESSED.                        
057100                                                                          
057200     WRITE RPT-REC FROM WS-BLANK-LINE                                     
057300         AFTER ADVANCING 2.                                               
057400     MOVE WS-RECORDS-PROCESSED TO SUM-RECORDS-O.                          
057500     WRITE RPT-REC FROM WS-SUMMARY-LINE1                                  
057600         AFTER ADVANCING 1.                                               
057700     MOVE WS-AVG-RISK10 TO SUM-AVG-RISK10-O.                              
057800     WRITE RPT-REC FROM WS-SUMMARY-LINE2                                  
057900         AFTER ADVANCING 1.                                               
058000     MOVE WS-PCSK9-ELIG-CT TO SUM-PCSK9-CT-O.                             
058100     WRITE RPT-REC FROM WS-SUMMARY-LINE3                                  
058200         AFTER ADVANCING 1.                                               
058300 780-EXIT.                                                                
058400     EXIT.                                                                
058500                                                                          
058600 800-OPEN-FILES.                                                          
058700     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
058800     OPEN INPUT  PATIENT-FILE.                                            
058900     OPEN OUTPUT RESULT-FILE, CSV-FILE, REPORT-FILE.                      
059000     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
059100     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.                            
059200 800-EXIT.                                                                
059300     EXIT.                                                                
059400                                                                          
059500 850-CLOSE-FILES.                                                         
059600     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
059700     CLOSE PATIENT-FILE, RESULT-FILE, CSV-FILE, REPORT-FILE.              
059800 850-EXIT.                                                                
059900     EXIT.                                                                
060000                                                                          
060100 900-READ-CVDPAT.                                                         
060200     MOVE "900-READ-CVDPAT" TO PARA-NAME.                                 
060300     READ PATIENT-FILE                                                    
060400         AT END MOVE "N" TO MORE-PATIENT-SW                               
060500         GO TO 900-EXIT                                                   
060600     END-READ.                                                            
060700 900-EXIT.                                                                
060800     EXIT.                                                                
060900                                                                          
061000 999-CLEANUP.                                                             
061100     MOVE "999-CLEANUP" TO PARA-NAME.                                     
061200     PERFORM 780-WRITE-SUMMARY THRU 780-EXIT.                             
061300     PERFORM 850-CLOSE-FILES   THRU 850-EXIT.                             
061400     DISPLAY "** RECORDS PROCESSED **".                                   
061500     DISPLAY WS-RECORDS-PROCESSED.                                        
061600     DISPLAY "******** NORMAL END OF JOB CVDBATCH ********".              
061700 999-EXIT.                                                                
061800     EXIT.                                                                
061900                                                                          
062000 1000-ABEND-RTN.                                                          
062100     DISPLAY "*** ABNORMAL END OF JOB - CVDBATCH ***"                     
062200         UPON CONSOLE.                                                    
062300     DISPLAY ABEND-REASON UPON CONSOLE.                                   
062400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
062500     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
