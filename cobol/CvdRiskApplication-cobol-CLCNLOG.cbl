000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300 PROGRAM-ID.  CLCNLOG.                                                    
000400 AUTHOR. L. FEINBERG.                                                     
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 02/14/91.                                                  
000700 DATE-COMPILED. 02/14/91.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900****************************************************************          
001000*REMARKS.                                                                 
001100*                                                                         
001200*    RETURNS THE NATURAL LOG OF ARG-VALUE.  THE COMPILER WE               
001300*    TARGET DOES NOT CARRY FUNCTION LOG, SO THIS ROUTINE BUILDS           
001400*    LN(X) FROM THE ARCTANH SERIES                                        
001500*                                                                         
001600*         Z      = (X - 1) / (X + 1)                                      
001700*         LN(X)  = 2 * ( Z + Z**3/3 + Z**5/5 + ... )                      
001800*                                                                         
001900*    ARG-VALUE MUST BE GREATER THAN ZERO.  CALLED BY CLCRISK TO           
002000*    EVALUATE LN(CRP + 1) IN THE 10-YEAR RISK PREDICTOR.                  
002100*                                                                         
002200****************************************************************          
002300*    MAINTENANCE HISTORY.                                      *          
002400*    02/14/91  LWF  ORIGINAL ROUTINE, 10-TERM SERIES            *         
002500*    09/03/93  LWF  WIDENED TO 16 TERMS AFTER LOW-CRP REVIEW    *         
002600*    11/30/99  RDK  Y2K REVIEW - NO DATE LOGIC IN THIS MODULE   *         
002700*    07/08/04  THC  ADDED WS-DEBUG-SW TRACE OUTPUT FOR TEST RUNS*         
002800*    03/22/11  PJM  REVIEWED SERIES WIDTH AGAINST NEW RISK      *         
002900*                   MODEL - NO CHANGE, 16 TERMS STILL SUFFICIENT*         
003000*    08/14/14  THC  ADDED DEBUG-ONLY EDIT VIEWS PER REQ CV-0558 *         
003100****************************************************************          
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER. IBM-390.                                                
003500 OBJECT-COMPUTER. IBM-390.                                                
003600 INPUT-OUTPUT SECTION.                                                    
003700                                                                          
003800 DATA DIVISION.                                                           
003900 FILE SECTION.                                                            
004000                                                                          
004100 WORKING-STORAGE SECTION.                                                 
004200 01  SERIES-CONTROLS.                                                     
004300     05 SERIES-TERM-CT           PIC 9(02) COMP VALUE 16.                 
004400     05 SERIES-TERM-SUB          PIC 9(02) COMP.                          
004500     05 SERIES-ODD-POWER         PIC 9(02) COMP.                          
004600     05 FILLER                   PIC X(01).                               
004700                                                                          
004800 01  SERIES-WORK-FIELDS.                                                  
004900     05 WS-Z-RATIO               PIC S9(01)V9(08) COMP-3.                 
005000     05 WS-Z-SQUARED             PIC S9(01)V9(08) COMP-3.                 
005100     05 WS-Z-POWER               PIC S9(01)V9(08) COMP-3.                 
005200     05 WS-TERM-VALUE            PIC S9(01)V9(08) COMP-3.                 
005300     05 WS-SERIES-SUM            PIC S9(01)V9(08) COMP-3.                 
005400     05 FILLER                   PIC X(01).                               
005500                                                                          
005600*    ALTERNATE NUMERIC-EDITED VIEW OF THE SUM, USED ONLY WHEN             
005700*    A MAINTAINER TURNS ON WS-DEBUG-SW BELOW FOR A TEST RUN.              
005800 01  WS-SERIES-SUM-EDIT REDEFINES WS-SERIES-SUM                           
005900                                  PIC S9V9(8).                            
006000                                                                          
006100 01  WS-DEBUG-SW                 PIC X(01) VALUE "N".                     
006200     88  WS-DEBUG-ON                 VALUE "Y".                           
006300                                                                          
006400 LINKAGE SECTION.                                                         
006500 01  ARG-VALUE                   PIC S9(03)V9(05) COMP-3.                 
006600*    DEBUG-ONLY DISPLAY VIEW OF THE INCOMING ARGUMENT                     
006700 01  ARG-VALUE-EDIT REDEFINES ARG-VALUE                                   
006800                                  PIC S9(03)V9(05).                       
006900 01  LN-RESULT                   PIC S9(03)V9(08) COMP-3.                 
007000*    DEBUG-ONLY DISPLAY VIEW OF THE RETURNED LOGARITHM                    
007100 01  LN-RESULT-EDIT REDEFINES LN-RESULT                                   
007200                                  PIC S9(03)V9(08).                       
007300                                                                          
007400 PROCEDURE DIVISION USING ARG-VALUE, LN-RESULT.                           
007500 000-COMPUTE-LN.                                                          
007600     COMPUTE WS-Z-RATIO ROUNDED =                                         
007700         (ARG-VALUE - 1) / (ARG-VALUE + 1).                               
007800     COMPUTE WS-Z-SQUARED ROUNDED = WS-Z-RATIO * WS-Z-RATIO.              
007900     MOVE WS-Z-RATIO TO WS-Z-POWER.                                       
008000     MOVE WS-Z-RATIO TO WS-SERIES-SUM.                                    
008100                                                                          
008200     PERFORM 100-ADD-SERIES-TERM THRU 100-EXIT                            
008300         VARYING SERIES-TERM-SUB FROM 2 BY 1                              
008400         UNTIL SERIES-TERM-SUB > SERIES-TERM-CT.                          
008500                                                                          
008600     COMPUTE LN-RESULT ROUNDED = WS-SERIES-SUM * 2.                       
008700                                                                          
008800     IF WS-DEBUG-ON                                                       
008900         DISPLAY "CLCNLOG LN-RESULT = " LN-RESULT.                        
009000                                                                          
009100     GOBACK.                                                              
009200                                                                          
009300 100-ADD-SERIES-TERM.                                                     
009400     COMPUTE WS-Z-POWER ROUNDED = WS-Z-POWER * WS-Z-SQUARED.              
009500     COMPUTE SERIES-ODD-POWER =                                           
009600         (SERIES-TERM-SUB * 2) - 1.                                       
009700     COMPUTE WS-TERM-VALUE ROUNDED =                                      
009800         WS-Z-POWER / SERIES-ODD-POWER.                                   
009900     ADD WS-TERM-VALUE TO WS-SERIES-SUM.                                  
010000 100-EXIT.                                                                
010100     EXIT.                                                                
